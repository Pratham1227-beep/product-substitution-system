000100******************************************************************
000200* PROGRAM  : PSUB0100
000300* PURPOSE  : PRODUCT SUBSTITUTION SYSTEM - MAIN BATCH DRIVER.
000400*            LOADS THE PRODUCT CATALOG AND CATEGORY-RELATION
000500*            TABLES, THEN PROCESSES THE SUBSTITUTION REQUEST FILE
000600*            ONE REQUEST AT A TIME: STOCK CHECK, SAME-CATEGORY
000700*            AND RELATED-CATEGORY CANDIDATE SEARCH, SCORING,
000800*            RULE-BASED EXPLANATION, RANK AND CAP AT THREE, AND
000900*            THE RESULTS REPORT WITH END-OF-RUN CONTROL TOTALS.
001000* ----------------------------------------------------------------
001100* CHANGE LOG
001200*   1984-03-12  AJR  1142  ORIGINAL VERSION.  REQUESTED BY THE
001300*                          BUYING DESK TO STOP MANUALLY PAGING
001400*                          THROUGH THE CATALOG BINDER EVERY TIME
001500*                          A LINE ITEM WENT OUT OF STOCK.
001600*   1985-07-30  AJR  1167  ADDED RELATED-CATEGORY SEARCH (STAGE
001700*                          3) - SAME-CATEGORY ALONE WAS MISSING
001800*                          TOO MANY REASONABLE SUBSTITUTES.
001900*   1987-11-04  AJR  1201  ADDED PREFERRED-BRAND AND MUST-HAVE
002000*                          TAG FIELDS TO THE REQUEST RECORD PER
002100*                          MERCHANDISING REQUEST.
002200*   1989-09-14  AJR  1233  SCORE FORMULA AND RULE LADDER PULLED
002300*                          OUT INTO CALLABLE SUBPROGRAMS PSUB0810
002400*                          AND PSUB0820 - SEE THOSE PROGRAMS.
002500*   1991-06-03  AJR  1251  CATALOG AND RELATION RECORDS MOVED TO
002600*                          COPYBOOKS PSPROD/PSCATREL SO PSUB0900
002700*                          COULD SHARE THE SAME LAYOUT.
002800*   1993-02-17  AJR  1277  ADDED ATTRIBUTE TAG FILTER (A-PRIORI
002900*                          CONSTRAINT) TO STAGES 2 AND 3.
003000*   1996-05-30  LMN  1329  CAPPED RESULTS AT THREE SUBSTITUTES
003100*                          PER REQUEST PER BUYING DESK STANDARD.
003200*   1998-12-03  LMN  1358  Y2K REVIEW - NO DATE FIELDS ARE READ,
003300*                          STORED, OR COMPARED IN THIS PROGRAM.
003400*                          NO CHANGE REQUIRED.
003500*   2001-03-09  RFT  1402  CORRECTED STAGE 3 TO SKIP CANDIDATES
003600*                          WHEN THE RELATION WEIGHT ON FILE IS
003700*                          ZERO OR NEGATIVE (DISTANCE FLOORED
003800*                          AT 2.0 INSTEAD OF DIVIDING BY ZERO).
003900*   2004-07-19  RFT  1455  HEADER STANDARDIZED TO SIX ID DIVISION
004000*                          PARAGRAPHS PER EDP STANDARDS BULLETIN
004100*                          04-11.  SEQUENCE NUMBERS AND CHANGE
004200*                          TAGS BROUGHT INTO LINE WITH CURRENT
004300*                          SHOP STANDARD.
004400* ----------------------------------------------------------------
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.     PSUB0100.
004700 AUTHOR.         A J RUSSO.
004800 INSTALLATION.   VALLEY FOODS DATA CENTER.
004900 DATE-WRITTEN.   03/12/84.
005000 DATE-COMPILED.
005100 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*
006100     SELECT PRODUCT-CATALOG ASSIGN TO "PRODCAT"
006200         ORGANIZATION  IS SEQUENTIAL
006300         ACCESS        IS SEQUENTIAL
006400         FILE STATUS   IS WS-FS-PRODCAT.
006500*
006600     SELECT CATEGORY-RELATION ASSIGN TO "CATREL"
006700         ORGANIZATION  IS SEQUENTIAL
006800         ACCESS        IS SEQUENTIAL
006900         FILE STATUS   IS WS-FS-CATREL.
007000*
007100     SELECT SUBSTITUTION-REQUEST ASSIGN TO "SUBREQ"
007200         ORGANIZATION  IS SEQUENTIAL
007300         ACCESS        IS SEQUENTIAL
007400         FILE STATUS   IS WS-FS-SUBREQ.
007500*
007600     SELECT RESULTS-REPORT ASSIGN TO "SUBRPT"
007700         ORGANIZATION  IS SEQUENTIAL
007800         ACCESS        IS SEQUENTIAL
007900         FILE STATUS   IS WS-FS-SUBRPT.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400 FD  PRODUCT-CATALOG.
008500     COPY PSPROD.
008600*
008700 FD  CATEGORY-RELATION.
008800     COPY PSCATREL.
008900*
009000 FD  SUBSTITUTION-REQUEST.
009100 01  FD-REQUEST-REC.
009200     05  FD-RQ-PRODUCT           PIC X(30).
009300     05  FD-RQ-MAX-PRICE         PIC 9(05)V99.
009400     05  FD-RQ-TAG-COUNT         PIC 9(02).
009500     05  FD-RQ-TAG-TAB           PIC X(15)
009600                                 OCCURS 5 TIMES.
009700     05  FD-RQ-PREF-BRAND        PIC X(20).
009800     05  FILLER                  PIC X(01).
009900*
010000 FD  RESULTS-REPORT.
010100 01  FD-REPORT-LINE              PIC X(133).
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500 77  WS-FS-PRODCAT                PIC X(02).
010600     88  WS-88-FS-PRODCAT-OK      VALUE "00".
010700 77  WS-FS-CATREL                 PIC X(02).
010800     88  WS-88-FS-CATREL-OK       VALUE "00".
010900 77  WS-FS-SUBREQ                 PIC X(02).
011000     88  WS-88-FS-SUBREQ-OK       VALUE "00".
011100 77  WS-FS-SUBRPT                 PIC X(02).
011200     88  WS-88-FS-SUBRPT-OK       VALUE "00".
011300*
011400 77  WS-EOF-CATALOG               PIC X(01) VALUE "N".
011500     88  WS-88-EOF-CATALOG        VALUE "Y".
011600 77  WS-EOF-CATREL                PIC X(01) VALUE "N".
011700     88  WS-88-EOF-CATREL         VALUE "Y".
011800 77  WS-EOF-REQUEST                PIC X(01) VALUE "N".
011900     88  WS-88-EOF-REQUEST        VALUE "Y".
012000*
012100 77  WS-MAX-PRODUCTS               PIC 9(05) COMP VALUE 2000.
012200 77  WS-MAX-CATREL                 PIC 9(05) COMP VALUE 400.
012300 77  WS-MAX-CANDIDATES             PIC 9(03) COMP VALUE 200.
012400 77  WS-MAX-SUBSTITUTES            PIC 9(01) COMP VALUE 3.
012500*
012600 77  WS-PRODUCT-COUNT              PIC 9(05) COMP VALUE ZERO.
012700 77  WS-CATREL-COUNT               PIC 9(05) COMP VALUE ZERO.
012800 77  WS-PROD-IDX                   PIC 9(05) COMP VALUE ZERO.
012900 77  WS-REL-IDX                    PIC 9(05) COMP VALUE ZERO.
013000 77  WS-ATTR-IDX                   PIC 9(02) COMP VALUE ZERO.
013100 77  WS-TAG-IDX                    PIC 9(01) COMP VALUE ZERO.
013200 77  WS-CAND-IDX                   PIC 9(03) COMP VALUE ZERO.
013300 77  WS-CAND-COUNT                 PIC 9(03) COMP VALUE ZERO.
013400 77  WS-RESULT-COUNT               PIC 9(01) COMP VALUE ZERO.
013500 77  WS-RANK-IDX                   PIC 9(01) COMP VALUE ZERO.
013600 77  WS-BEST-IDX                   PIC 9(03) COMP VALUE ZERO.
013700*
013800 77  WS-TOT-REQUESTS-READ          PIC 9(05) COMP VALUE ZERO.
013900 77  WS-TOT-IN-STOCK                PIC 9(05) COMP VALUE ZERO.
014000 77  WS-TOT-SUBSTITUTED             PIC 9(05) COMP VALUE ZERO.
014100 77  WS-TOT-NO-ALTERNATIVES         PIC 9(05) COMP VALUE ZERO.
014200 77  WS-TOT-SUB-LINES               PIC 9(05) COMP VALUE ZERO.
014300*
014400 77  WS-TAG-FOUND-FLAG             PIC X(01).
014500     88  WS-88-TAG-FOUND           VALUE "Y".
014600 77  WS-ALL-TAGS-OK-FLAG           PIC X(01).
014700     88  WS-88-ALL-TAGS-OK         VALUE "Y".
014800 77  WS-PASSES-FILTER-FLAG         PIC X(01).
014900     88  WS-88-PASSES-FILTER       VALUE "Y".
015000*
015100*    *---- STAGE WORK FIELDS - SET BY CALLER OF P450 ----*
015200 01  WS-SEARCH-WORK-AREA.
015300     05  WS-WRK-PROD-IDX          PIC 9(05) COMP.
015400     05  WS-WRK-SAME-CATEGORY     PIC X(01).
015500         88  WS-88-WRK-SAME-CATEGORY VALUE "Y".
015600     05  WS-WRK-DISTANCE          PIC 9(03)V9999.
015700     05  FILLER                   PIC X(01).
015800*
015900*    *---- PRODUCT CATALOG IN-MEMORY TABLE ----*
016000 01  WS-PRODUCT-TABLE.
016100     05  WS-PE-ENTRY OCCURS 2000 TIMES
016200                     INDEXED BY WS-PX.
016300         10  WS-PE-ID                 PIC 9(04).
016400         10  WS-PE-NAME               PIC X(30).
016500         10  WS-PE-BRAND              PIC X(20).
016600         10  WS-PE-CATEGORY           PIC X(20).
016700         10  WS-PE-PRICE              PIC 9(05)V99.
016800         10  WS-PE-PRICE-ALPHA REDEFINES WS-PE-PRICE
016900                                      PIC X(07).
017000         10  WS-PE-STOCK-QTY          PIC 9(05).
017100             88  WS-PE-88-IN-STOCK    VALUE 1 THRU 99999.
017200         10  WS-PE-ATTR-COUNT         PIC 9(02).
017300         10  WS-PE-ATTR-TAB           PIC X(15)
017400                                      OCCURS 10 TIMES.
017500         10  FILLER                   PIC X(04).
017600*
017700*    *---- CATEGORY-RELATION IN-MEMORY TABLE (BIDIRECTIONAL) ----*
017800 01  WS-CATREL-TABLE.
017900     05  WS-CR-ENTRY OCCURS 400 TIMES
018000                     INDEXED BY WS-RX.
018100         10  WS-CR-SOURCE-CAT         PIC X(20).
018200         10  WS-CR-TARGET-CAT         PIC X(20).
018300         10  WS-CR-WEIGHT             PIC 9V99.
018400         10  WS-CR-WEIGHT-ALPHA REDEFINES WS-CR-WEIGHT
018500                                      PIC X(03).
018600         10  FILLER                   PIC X(02).
018700*
018800*    *---- CANDIDATE WORK TABLE - REBUILT EACH REQUEST ----*
018900 01  WS-CANDIDATE-TABLE.
019000     05  WS-CAND-ENTRY OCCURS 200 TIMES
019100                      INDEXED BY WS-CX.
019200         10  WS-CAND-NAME             PIC X(30).
019300         10  WS-CAND-BRAND            PIC X(20).
019400         10  WS-CAND-PRICE            PIC 9(05)V99.
019500         10  WS-CAND-STOCK-QTY        PIC 9(05).
019600         10  WS-CAND-SCORE            PIC 9(02)V99.
019700         10  WS-CAND-SCORE-ALPHA REDEFINES WS-CAND-SCORE
019800                                      PIC X(04).
019900         10  WS-CAND-EXPLANATION      PIC X(80).
020000         10  WS-CAND-USED-FLAG        PIC X(01).
020100             88  WS-CAND-88-USED      VALUE "Y".
020200         10  FILLER                   PIC X(02).
020300*
020400*    *---- RANKED RESULT TABLE - TOP THREE ONLY ----*
020500 01  WS-RESULT-TABLE.
020600     05  WS-RESULT-ENTRY OCCURS 3 TIMES
020700                        INDEXED BY WS-RS.
020800         10  WS-RES-NAME              PIC X(30).
020900         10  WS-RES-BRAND             PIC X(20).
021000         10  WS-RES-PRICE             PIC 9(05)V99.
021100         10  WS-RES-STOCK-QTY         PIC 9(05).
021200         10  WS-RES-SCORE             PIC 9(02)V99.
021300         10  WS-RES-EXPLANATION       PIC X(80).
021400         10  FILLER                   PIC X(01).
021500*
021600*    *---- CURRENT REQUEST, MOVED FROM FD-REQUEST-REC ----*
021700 01  WS-REQUEST-REC.
021800     05  WS-RQ-PRODUCT            PIC X(30).
021900     05  WS-RQ-MAX-PRICE          PIC 9(05)V99.
022000     05  WS-RQ-TAG-COUNT          PIC 9(02).
022100     05  WS-RQ-TAG-TAB            PIC X(15)
022200                                  OCCURS 5 TIMES.
022300     05  WS-RQ-PREF-BRAND         PIC X(20).
022400     05  FILLER                   PIC X(01).
022500*
022600*    *---- REQUESTED PRODUCT, AS FOUND ON THE CATALOG TABLE ----*
022700 01  WS-REQ-PRODUCT-FOUND.
022800     05  WS-RQF-FOUND-FLAG        PIC X(01).
022900         88  WS-88-RQF-FOUND      VALUE "Y".
023000     05  WS-RQF-NAME              PIC X(30).
023100     05  WS-RQF-BRAND             PIC X(20).
023200     05  WS-RQF-CATEGORY          PIC X(20).
023300     05  WS-RQF-PRICE             PIC 9(05)V99.
023400     05  WS-RQF-STOCK-QTY         PIC 9(05).
023500         88  WS-88-RQF-IN-STOCK   VALUE 1 THRU 99999.
023600     05  FILLER                   PIC X(01).
023700*
023800*    *---- LINKAGE PARAMETER AREAS FOR THE CALLED UTILITIES ----*
023900 01  WS-SCORE-PARM.
024000     05  WS-SP-CAT-DISTANCE       PIC 9(03)V9999.
024100     05  WS-SP-BRAND-MATCH        PIC X(01).
024200     05  WS-SP-CANDIDATE-PRICE    PIC 9(05)V99.
024300     05  WS-SP-MAX-PRICE          PIC 9(05)V99.
024400     05  WS-SP-SCORE-RESULT       PIC 9(02)V99.
024500     05  FILLER                   PIC X(01).
024600*
024700 01  WS-RULES-PARM.
024800     05  WS-RP-SAME-CATEGORY      PIC X(01).
024900     05  WS-RP-ALL-TAGS-MATCHED   PIC X(01).
025000     05  WS-RP-TAGS-REQUIRED      PIC X(01).
025100     05  WS-RP-REQUESTED-BRAND    PIC X(20).
025200     05  WS-RP-CANDIDATE-BRAND    PIC X(20).
025300     05  WS-RP-REQUESTED-PRICE    PIC 9(05)V99.
025400     05  WS-RP-CANDIDATE-PRICE    PIC 9(05)V99.
025500     05  WS-RP-RULE-NUMBER        PIC 9(01).
025600     05  WS-RP-EXPLANATION        PIC X(80).
025700     05  FILLER                   PIC X(01).
025800*
025900*    *---- RESULTS REPORT PRINT LINES ----*
026000 01  WS-RPT-TITLE-LINE.
026100     05  FILLER                   PIC X(36) VALUE
026200         "PSUB0100 - PRODUCT SUBSTITUTION RUN".
026300     05  FILLER                   PIC X(97) VALUE SPACES.
026400*
026500 01  WS-RPT-REQUEST-LINE.
026600     05  FILLER                   PIC X(09) VALUE "REQUEST: ".
026700     05  WS-RL-PRODUCT            PIC X(30).
026800     05  FILLER                   PIC X(04) VALUE SPACES.
026900     05  FILLER                   PIC X(11) VALUE "MAX PRICE: ".
027000     05  WS-RL-MAX-PRICE          PIC ZZZZ9.99.
027100     05  FILLER                   PIC X(71) VALUE SPACES.
027200*
027300 01  WS-RPT-STATUS-INSTOCK.
027400     05  FILLER                   PIC X(09) VALUE "STATUS : ".
027500     05  FILLER                   PIC X(33) VALUE
027600         "IN STOCK - NO SUBSTITUTES NEEDED".
027700     05  FILLER                   PIC X(91) VALUE SPACES.
027800*
027900 01  WS-RPT-STATUS-FOUND.
028000     05  FILLER                   PIC X(09) VALUE "STATUS : ".
028100     05  FILLER                   PIC X(15) VALUE
028200         "OUT OF STOCK - ".
028300     05  WS-RL-ALT-COUNT          PIC Z9.
028400     05  FILLER                   PIC X(21) VALUE
028500         " ALTERNATIVE(S) FOUND".
028600     05  FILLER                   PIC X(86) VALUE SPACES.
028700*
028800 01  WS-RPT-STATUS-NONE.
028900     05  FILLER                   PIC X(09) VALUE "STATUS : ".
029000     05  FILLER                   PIC X(46) VALUE
029100         "OUT OF STOCK - NO SUITABLE ALTERNATIVES FOUND".
029200     05  FILLER                   PIC X(78) VALUE SPACES.
029300*
029400 01  WS-RPT-COLUMN-HEADER.
029500     05  FILLER                   PIC X(84) VALUE
029600         "  RANK NAME                           BRAND
029700-        "               PRICE     STOCK  SCORE".
029800     05  FILLER                   PIC X(49) VALUE SPACES.
029900*
030000 01  WS-RPT-DETAIL-LINE.
030100     05  WS-RL-RANK               PIC Z9.
030200     05  FILLER                   PIC X(01) VALUE SPACES.
030300     05  WS-RL-NAME               PIC X(30).
030400     05  FILLER                   PIC X(01) VALUE SPACES.
030500     05  WS-RL-BRAND              PIC X(20).
030600     05  FILLER                   PIC X(01) VALUE SPACES.
030700     05  WS-RL-PRICE              PIC ZZZZ9.99.
030800     05  FILLER                   PIC X(02) VALUE SPACES.
030900     05  WS-RL-STOCK              PIC ZZZZ9.
031000     05  FILLER                   PIC X(02) VALUE SPACES.
031100     05  WS-RL-SCORE              PIC Z9.99.
031200     05  FILLER                   PIC X(56) VALUE SPACES.
031300*
031400 01  WS-RPT-WHY-LINE.
031500     05  FILLER                   PIC X(07) VALUE "   WHY:".
031600     05  WS-RL-EXPLANATION        PIC X(80).
031700     05  FILLER                   PIC X(46) VALUE SPACES.
031800*
031900 01  WS-RPT-BLANK-LINE            PIC X(133) VALUE SPACES.
032000*
032100 01  WS-RPT-TOT-BANNER.
032200     05  FILLER                   PIC X(30) VALUE
032300         "===== END OF RUN TOTALS =====".
032400     05  FILLER                   PIC X(103) VALUE SPACES.
032500*
032600 01  WS-RPT-TOT-READ.
032700     05  FILLER                   PIC X(24) VALUE
032800         "REQUESTS READ..........:".
032900     05  WS-RT-READ               PIC ZZZZ9.
033000     05  FILLER                   PIC X(104) VALUE SPACES.
033100*
033200 01  WS-RPT-TOT-INSTOCK.
033300     05  FILLER                   PIC X(24) VALUE
033400         "REQUESTS IN STOCK.......:".
033500     05  WS-RT-INSTOCK            PIC ZZZZ9.
033600     05  FILLER                   PIC X(104) VALUE SPACES.
033700*
033800 01  WS-RPT-TOT-SUBST.
033900     05  FILLER                   PIC X(24) VALUE
034000         "REQUESTS SUBSTITUTED....:".
034100     05  WS-RT-SUBST              PIC ZZZZ9.
034200     05  FILLER                   PIC X(104) VALUE SPACES.
034300*
034400 01  WS-RPT-TOT-NONE.
034500     05  FILLER                   PIC X(24) VALUE
034600         "REQUESTS W/O ALTERNATE..:".
034700     05  WS-RT-NONE               PIC ZZZZ9.
034800     05  FILLER                   PIC X(104) VALUE SPACES.
034900*
035000 01  WS-RPT-TOT-LINES.
035100     05  FILLER                   PIC X(24) VALUE
035200         "SUBSTITUTE LINES WRITTEN:".
035300     05  WS-RT-LINES              PIC ZZZZ9.
035400     05  FILLER                   PIC X(104) VALUE SPACES.
035500*
035600 PROCEDURE DIVISION.
035700*
035800 MAIN-PROCEDURE.
035900*
036000     PERFORM P100-INICIALIZA THRU P100-FIM.
036100*
036200     PERFORM P200-CARREGA-PRODUTOS THRU P200-FIM
036300         UNTIL WS-88-EOF-CATALOG.
036400*
036500     PERFORM P210-CARREGA-RELACOES THRU P210-FIM
036600         UNTIL WS-88-EOF-CATREL.
036700*
036800     PERFORM P300-PROCESSA-REQUEST THRU P300-FIM
036900         UNTIL WS-88-EOF-REQUEST.
037000*
037100     PERFORM P900-FINALIZA THRU P900-FIM.
037200*
037300     GOBACK.
037400*
037500 P100-INICIALIZA.
037600*
037700     OPEN INPUT  PRODUCT-CATALOG
037800                 CATEGORY-RELATION
037900                 SUBSTITUTION-REQUEST
038000          OUTPUT RESULTS-REPORT.
038100*
038200     IF NOT WS-88-FS-PRODCAT-OK
038300         DISPLAY "PSUB0100 - ERROR OPENING PRODUCT-CATALOG "
038400                 WS-FS-PRODCAT
038500         STOP RUN
038600     END-IF.
038700*
038800     IF NOT WS-88-FS-CATREL-OK
038900         DISPLAY "PSUB0100 - ERROR OPENING CATEGORY-RELATION "
039000                 WS-FS-CATREL
039100         STOP RUN
039200     END-IF.
039300*
039400     IF NOT WS-88-FS-SUBREQ-OK
039500         DISPLAY "PSUB0100 - ERROR OPENING SUBSTITUTION-REQUEST "
039600                 WS-FS-SUBREQ
039700         STOP RUN
039800     END-IF.
039900*
040000     WRITE FD-REPORT-LINE FROM WS-RPT-TITLE-LINE.
040100     WRITE FD-REPORT-LINE FROM WS-RPT-BLANK-LINE.
040200*
040300 P100-FIM.
040400*
040500*    *---- CATALOG LOADER - PRODUCT CATALOG UNIT ----*
040600 P200-CARREGA-PRODUTOS.
040700*
040800     READ PRODUCT-CATALOG
040900         AT END
041000             SET WS-88-EOF-CATALOG TO TRUE
041100         NOT AT END
041200             ADD 1 TO WS-PRODUCT-COUNT
041300             IF WS-PRODUCT-COUNT GREATER THAN WS-MAX-PRODUCTS
041400                 DISPLAY "PSUB0100 - CATALOG TABLE CAPACITY "
041500                         "EXCEEDED - RUN TERMINATED"
041600                 PERFORM P900-FINALIZA THRU P900-FIM
041700                 STOP RUN
041800             ELSE
041900                 MOVE PS-PROD-ID       TO
042000                      WS-PE-ID(WS-PRODUCT-COUNT)
042100                 MOVE PS-PROD-NAME     TO
042200                      WS-PE-NAME(WS-PRODUCT-COUNT)
042300                 MOVE PS-PROD-BRAND    TO
042400                      WS-PE-BRAND(WS-PRODUCT-COUNT)
042500                 MOVE PS-PROD-CATEGORY TO
042600                      WS-PE-CATEGORY(WS-PRODUCT-COUNT)
042700                 MOVE PS-PROD-PRICE    TO
042800                      WS-PE-PRICE(WS-PRODUCT-COUNT)
042900                 MOVE PS-PROD-STOCK-QTY TO
043000                      WS-PE-STOCK-QTY(WS-PRODUCT-COUNT)
043100                 MOVE PS-PROD-ATTR-COUNT TO
043200                      WS-PE-ATTR-COUNT(WS-PRODUCT-COUNT)
043300                 PERFORM P205-COPIA-ATRIBUTOS THRU P205-FIM
043400                         VARYING WS-ATTR-IDX FROM 1 BY 1
043500                         UNTIL WS-ATTR-IDX GREATER THAN 10
043600             END-IF
043700     END-READ.
043800*
043900 P200-FIM.
044000*
044100*    *---- COPY ONE ATTRIBUTE TAG SLOT FOR THE CURRENT CATALOG
044200*          ROW AND INDEX BEING LOADED ----*
044300 P205-COPIA-ATRIBUTOS.
044400*
044500     MOVE PS-PROD-ATTR-TAB(WS-ATTR-IDX) TO
044600          WS-PE-ATTR-TAB(WS-PRODUCT-COUNT WS-ATTR-IDX).
044700*
044800 P205-FIM.
044900*
045000*    *---- CATALOG LOADER - CATEGORY RELATION UNIT, EXPANDED
045100*          INTO BOTH DIRECTIONS SINCE THE RELATION IS SYMMETRIC
045200*          (TICKET 1251) ----*
045300 P210-CARREGA-RELACOES.
045400*
045500     READ CATEGORY-RELATION
045600         AT END
045700             SET WS-88-EOF-CATREL TO TRUE
045800         NOT AT END
045900             IF WS-CATREL-COUNT + 2 GREATER THAN WS-MAX-CATREL
046000                 DISPLAY "PSUB0100 - RELATION TABLE CAPACITY "
046100                         "EXCEEDED - RUN TERMINATED"
046200                 PERFORM P900-FINALIZA THRU P900-FIM
046300                 STOP RUN
046400             ELSE
046500                 ADD 1 TO WS-CATREL-COUNT
046600                 MOVE PS-REL-SOURCE-CAT TO
046700                      WS-CR-SOURCE-CAT(WS-CATREL-COUNT)
046800                 MOVE PS-REL-TARGET-CAT TO
046900                      WS-CR-TARGET-CAT(WS-CATREL-COUNT)
047000                 MOVE PS-REL-WEIGHT     TO
047100                      WS-CR-WEIGHT(WS-CATREL-COUNT)
047200                 ADD 1 TO WS-CATREL-COUNT
047300                 MOVE PS-REL-TARGET-CAT TO
047400                      WS-CR-SOURCE-CAT(WS-CATREL-COUNT)
047500                 MOVE PS-REL-SOURCE-CAT TO
047600                      WS-CR-TARGET-CAT(WS-CATREL-COUNT)
047700                 MOVE PS-REL-WEIGHT     TO
047800                      WS-CR-WEIGHT(WS-CATREL-COUNT)
047900             END-IF
048000     END-READ.
048100*
048200 P210-FIM.
048300*
048400*    *---- DRIVER - ONE PASS PER SUBSTITUTION REQUEST ----*
048500 P300-PROCESSA-REQUEST.
048600*
048700     READ SUBSTITUTION-REQUEST INTO WS-REQUEST-REC
048800         AT END
048900             SET WS-88-EOF-REQUEST TO TRUE
049000         NOT AT END
049100             ADD 1 TO WS-TOT-REQUESTS-READ
049200             MOVE WS-RQ-PRODUCT TO WS-RL-PRODUCT
049300             MOVE WS-RQ-MAX-PRICE TO WS-RL-MAX-PRICE
049400             WRITE FD-REPORT-LINE FROM WS-RPT-REQUEST-LINE
049500*
049600             PERFORM P310-VERIFICA-ESTOQUE THRU P310-FIM
049700*
049800             IF WS-88-RQF-FOUND AND WS-88-RQF-IN-STOCK
049900                 ADD 1 TO WS-TOT-IN-STOCK
050000                 WRITE FD-REPORT-LINE FROM WS-RPT-STATUS-INSTOCK
050100             ELSE
050200                 MOVE ZERO TO WS-RESULT-COUNT
050300                 IF WS-88-RQF-FOUND
050400                     PERFORM P400-MONTA-CANDIDATOS THRU P400-FIM
050500                     PERFORM P600-CLASSIFICA-CANDIDATOS
050600                         THRU P600-FIM
050700                 END-IF
050800                 IF WS-RESULT-COUNT GREATER THAN ZERO
050900                     ADD 1 TO WS-TOT-SUBSTITUTED
051000                     PERFORM P710-GRAVA-SUBSTITUTOS THRU
051100                             P710-FIM
051200                 ELSE
051300                     ADD 1 TO WS-TOT-NO-ALTERNATIVES
051400                     WRITE FD-REPORT-LINE FROM
051500                           WS-RPT-STATUS-NONE
051600                 END-IF
051700             END-IF
051800*
051900             WRITE FD-REPORT-LINE FROM WS-RPT-BLANK-LINE
052000     END-READ.
052100*
052200 P300-FIM.
052300*
052400*    *---- STAGE 1 - EXACT MATCH / STOCK CHECK UNIT ----*
052500 P310-VERIFICA-ESTOQUE.
052600*
052700     MOVE "N" TO WS-RQF-FOUND-FLAG.
052800     MOVE ZERO TO WS-RQF-STOCK-QTY.
052900*
053000     PERFORM P315-TESTA-UM-PRODUTO THRU P315-FIM
053100             VARYING WS-PROD-IDX FROM 1 BY 1
053200             UNTIL WS-PROD-IDX GREATER THAN WS-PRODUCT-COUNT
053300                OR WS-88-RQF-FOUND.
053400*
053500 P310-FIM.
053600*
053700*    *---- TEST ONE CATALOG ROW FOR AN EXACT NAME MATCH ----*
053800 P315-TESTA-UM-PRODUTO.
053900*
054000     IF WS-PE-NAME(WS-PROD-IDX) = WS-RQ-PRODUCT
054100         MOVE "Y"                       TO WS-RQF-FOUND-FLAG
054200         MOVE WS-PE-NAME(WS-PROD-IDX)   TO WS-RQF-NAME
054300         MOVE WS-PE-BRAND(WS-PROD-IDX)  TO WS-RQF-BRAND
054400         MOVE WS-PE-CATEGORY(WS-PROD-IDX)
054500                                         TO WS-RQF-CATEGORY
054600         MOVE WS-PE-PRICE(WS-PROD-IDX)  TO WS-RQF-PRICE
054700         MOVE WS-PE-STOCK-QTY(WS-PROD-IDX)
054800                                         TO WS-RQF-STOCK-QTY
054900     END-IF.
055000*
055100 P315-FIM.
055200*
055300*    *---- STAGES 2 AND 3 - BUILD THE CANDIDATE TABLE ----*
055400 P400-MONTA-CANDIDATOS.
055500*
055600     MOVE ZERO TO WS-CAND-COUNT.
055700*
055800     IF WS-RQF-CATEGORY NOT EQUAL TO SPACES
055900         PERFORM P410-BUSCA-MESMA-CATEGORIA THRU P410-FIM
056000         PERFORM P420-BUSCA-CATEGORIA-RELACIONADA THRU
056100                 P420-FIM
056200     END-IF.
056300*
056400 P400-FIM.
056500*
056600*    *---- STAGE 2 - SAME-CATEGORY CANDIDATES, DISTANCE 1.0 ----*
056700 P410-BUSCA-MESMA-CATEGORIA.
056800*
056900     PERFORM P415-TESTA-MESMA-CATEGORIA THRU P415-FIM
057000             VARYING WS-PROD-IDX FROM 1 BY 1
057100             UNTIL WS-PROD-IDX GREATER THAN WS-PRODUCT-COUNT.
057200*
057300 P410-FIM.
057400*
057500*    *---- TEST ONE CATALOG ROW FOR THE SAME-CATEGORY STAGE ----*
057600 P415-TESTA-MESMA-CATEGORIA.
057700*
057800     IF WS-PE-CATEGORY(WS-PROD-IDX) = WS-RQF-CATEGORY
057900        AND WS-PE-NAME(WS-PROD-IDX) NOT = WS-RQF-NAME
058000         MOVE WS-PROD-IDX        TO WS-WRK-PROD-IDX
058100         MOVE "Y"                TO WS-WRK-SAME-CATEGORY
058200         MOVE 1.0000             TO WS-WRK-DISTANCE
058300         PERFORM P450-FILTRA-CANDIDATO THRU P450-FIM
058400     END-IF.
058500*
058600 P415-FIM.
058700*
058800*    *---- STAGE 3 - RELATED-CATEGORY CANDIDATES, DISTANCE
058900*          1/WEIGHT (FLOORED AT 2.0 PER TICKET 1402) ----*
059000 P420-BUSCA-CATEGORIA-RELACIONADA.
059100*
059200     PERFORM P425-TESTA-UMA-RELACAO THRU P425-FIM
059300             VARYING WS-REL-IDX FROM 1 BY 1
059400             UNTIL WS-REL-IDX GREATER THAN WS-CATREL-COUNT.
059500*
059600 P420-FIM.
059700*
059800*    *---- TEST ONE CATEGORY-RELATION ROW - IF THE SOURCE
059900*          CATEGORY MATCHES THE REQUEST, SCAN THE CATALOG FOR
060000*          PRODUCTS IN THE TARGET CATEGORY ----*
060100 P425-TESTA-UMA-RELACAO.
060200*
060300     IF WS-CR-SOURCE-CAT(WS-REL-IDX) = WS-RQF-CATEGORY
060400         IF WS-CR-WEIGHT(WS-REL-IDX) GREATER THAN ZERO
060500             COMPUTE WS-WRK-DISTANCE ROUNDED =
060600                     1 / WS-CR-WEIGHT(WS-REL-IDX)
060700         ELSE
060800             MOVE 2.0000          TO WS-WRK-DISTANCE
060900         END-IF
061000         PERFORM P430-TESTA-PROD-RELACIONADO THRU P430-FIM
061100                 VARYING WS-PROD-IDX FROM 1 BY 1
061200                 UNTIL WS-PROD-IDX GREATER THAN WS-PRODUCT-COUNT
061300     END-IF.
061400*
061500 P425-FIM.
061600*
061700*    *---- TEST ONE CATALOG ROW AGAINST THE CURRENT RELATION'S
061800*          TARGET CATEGORY ----*
061900 P430-TESTA-PROD-RELACIONADO.
062000*
062100     IF WS-PE-CATEGORY(WS-PROD-IDX) =
062200             WS-CR-TARGET-CAT(WS-REL-IDX)
062300         MOVE WS-PROD-IDX TO WS-WRK-PROD-IDX
062400         MOVE "N"         TO WS-WRK-SAME-CATEGORY
062500         PERFORM P450-FILTRA-CANDIDATO THRU P450-FIM
062600     END-IF.
062700*
062800 P430-FIM.
062900*
063000*    *---- A-PRIORI CONSTRAINT FILTER - IN STOCK, WITHIN MAX
063100*          PRICE, AND EVERY REQUIRED TAG PRESENT - SHARED BY
063200*          STAGES 2 AND 3 (TICKET 1277) ----*
063300 P450-FILTRA-CANDIDATO.
063400*
063500     MOVE "N" TO WS-PASSES-FILTER-FLAG.
063600*
063700     IF WS-PE-88-IN-STOCK(WS-WRK-PROD-IDX)
063800        AND WS-PE-PRICE(WS-WRK-PROD-IDX) NOT GREATER THAN
063900            WS-RQ-MAX-PRICE
064000         PERFORM P470-VERIFICA-TAGS THRU P470-FIM
064100         IF WS-88-ALL-TAGS-OK
064200             MOVE "Y" TO WS-PASSES-FILTER-FLAG
064300         END-IF
064400     END-IF.
064500*
064600     IF WS-88-PASSES-FILTER
064700        AND WS-CAND-COUNT LESS THAN WS-MAX-CANDIDATES
064800         PERFORM P460-AVALIA-CANDIDATO THRU P460-FIM
064900     END-IF.
065000*
065100 P450-FIM.
065200*
065300*    *---- EVERY REQUIRED TAG MUST APPEAR AMONG THE CANDIDATE'S
065400*          ATTRIBUTE TAGS - A REQUEST WITH NO TAGS PASSES
065500*          TRIVIALLY ----*
065600 P470-VERIFICA-TAGS.
065700*
065800     MOVE "Y" TO WS-ALL-TAGS-OK-FLAG.
065900*
066000     IF WS-RQ-TAG-COUNT GREATER THAN ZERO
066100         PERFORM P475-TESTA-UMA-TAG THRU P475-FIM
066200                 VARYING WS-TAG-IDX FROM 1 BY 1
066300                 UNTIL WS-TAG-IDX GREATER THAN WS-RQ-TAG-COUNT
066400                    OR NOT WS-88-ALL-TAGS-OK
066500     END-IF.
066600*
066700 P470-FIM.
066800*
066900*    *---- TEST ONE REQUIRED TAG AGAINST THE CANDIDATE'S FULL
067000*          ATTRIBUTE LIST ----*
067100 P475-TESTA-UMA-TAG.
067200*
067300     MOVE "N" TO WS-TAG-FOUND-FLAG.
067400     PERFORM P480-TESTA-UM-ATRIBUTO THRU P480-FIM
067500             VARYING WS-ATTR-IDX FROM 1 BY 1
067600             UNTIL WS-ATTR-IDX GREATER THAN
067700                   WS-PE-ATTR-COUNT(WS-WRK-PROD-IDX)
067800                OR WS-88-TAG-FOUND.
067900     IF NOT WS-88-TAG-FOUND
068000         MOVE "N" TO WS-ALL-TAGS-OK-FLAG
068100     END-IF.
068200*
068300 P475-FIM.
068400*
068500*    *---- TEST ONE CANDIDATE ATTRIBUTE SLOT AGAINST THE TAG
068600*          CURRENTLY BEING CHECKED ----*
068700 P480-TESTA-UM-ATRIBUTO.
068800*
068900     IF WS-PE-ATTR-TAB(WS-WRK-PROD-IDX WS-ATTR-IDX)
069000             = WS-RQ-TAG-TAB(WS-TAG-IDX)
069100         MOVE "Y" TO WS-TAG-FOUND-FLAG
069200     END-IF.
069300*
069400 P480-FIM.
069500*
069600*    *---- SCORE + RULE EVALUATION FOR ONE SURVIVING CANDIDATE -
069700*          CALLS THE SCORING ENGINE AND THE RULE ENGINE, THEN
069800*          APPENDS THE RESULT TO THE CANDIDATE TABLE ----*
069900 P460-AVALIA-CANDIDATO.
070000*
070100     MOVE WS-WRK-DISTANCE       TO WS-SP-CAT-DISTANCE.
070200     MOVE WS-PE-PRICE(WS-WRK-PROD-IDX)
070300                                 TO WS-SP-CANDIDATE-PRICE.
070400     MOVE WS-RQ-MAX-PRICE       TO WS-SP-MAX-PRICE.
070500*
070600     IF WS-RQ-PREF-BRAND NOT EQUAL TO SPACES
070700        AND WS-PE-BRAND(WS-WRK-PROD-IDX) = WS-RQ-PREF-BRAND
070800         MOVE "Y" TO WS-SP-BRAND-MATCH
070900     ELSE
071000         MOVE "N" TO WS-SP-BRAND-MATCH
071100     END-IF.
071200*
071300     CALL "PSUB0810" USING WS-SCORE-PARM.
071400*
071500     MOVE WS-WRK-SAME-CATEGORY  TO WS-RP-SAME-CATEGORY.
071600     PERFORM P470-VERIFICA-TAGS THRU P470-FIM.
071700     MOVE WS-ALL-TAGS-OK-FLAG   TO WS-RP-ALL-TAGS-MATCHED.
071800     IF WS-RQ-TAG-COUNT GREATER THAN ZERO
071900         MOVE "Y" TO WS-RP-TAGS-REQUIRED
072000     ELSE
072100         MOVE "N" TO WS-RP-TAGS-REQUIRED
072200     END-IF.
072300     MOVE WS-RQF-BRAND          TO WS-RP-REQUESTED-BRAND.
072400     MOVE WS-PE-BRAND(WS-WRK-PROD-IDX)
072500                                 TO WS-RP-CANDIDATE-BRAND.
072600     MOVE WS-RQF-PRICE          TO WS-RP-REQUESTED-PRICE.
072700     MOVE WS-PE-PRICE(WS-WRK-PROD-IDX)
072800                                 TO WS-RP-CANDIDATE-PRICE.
072900*
073000     CALL "PSUB0820" USING WS-RULES-PARM.
073100*
073200     ADD 1 TO WS-CAND-COUNT.
073300     MOVE WS-PE-NAME(WS-WRK-PROD-IDX)
073400                                 TO WS-CAND-NAME(WS-CAND-COUNT).
073500     MOVE WS-PE-BRAND(WS-WRK-PROD-IDX)
073600                                 TO WS-CAND-BRAND(WS-CAND-COUNT).
073700     MOVE WS-PE-PRICE(WS-WRK-PROD-IDX)
073800                                 TO WS-CAND-PRICE(WS-CAND-COUNT).
073900     MOVE WS-PE-STOCK-QTY(WS-WRK-PROD-IDX) TO
074000          WS-CAND-STOCK-QTY(WS-CAND-COUNT).
074100     MOVE WS-SP-SCORE-RESULT    TO WS-CAND-SCORE(WS-CAND-COUNT).
074200     MOVE WS-RP-EXPLANATION     TO
074300          WS-CAND-EXPLANATION(WS-CAND-COUNT).
074400     MOVE "N"                   TO
074500          WS-CAND-USED-FLAG(WS-CAND-COUNT).
074600*
074700 P460-FIM.
074800*
074900*    *---- RANK BY DESCENDING SCORE, CAP AT THREE, FIRST
075000*          ENCOUNTERED WINS A TIE (STABLE) - TICKET 1329 ----*
075100 P600-CLASSIFICA-CANDIDATOS.
075200*
075300     MOVE ZERO TO WS-RESULT-COUNT.
075400*
075500     PERFORM P610-SELECIONA-UM-RANK THRU P610-FIM
075600             VARYING WS-RANK-IDX FROM 1 BY 1
075700             UNTIL WS-RANK-IDX GREATER THAN WS-MAX-SUBSTITUTES
075800                OR WS-RANK-IDX GREATER THAN WS-CAND-COUNT.
075900*
076000 P600-FIM.
076100*
076200*    *---- SELECT THE BEST UNUSED CANDIDATE FOR ONE RANK SLOT
076300*          AND MOVE IT TO THE RESULT TABLE ----*
076400 P610-SELECIONA-UM-RANK.
076500*
076600     MOVE ZERO TO WS-BEST-IDX.
076700     PERFORM P620-TESTA-UM-CANDIDATO THRU P620-FIM
076800             VARYING WS-CAND-IDX FROM 1 BY 1
076900             UNTIL WS-CAND-IDX GREATER THAN WS-CAND-COUNT.
077000     IF WS-BEST-IDX GREATER THAN ZERO
077100         MOVE "Y" TO WS-CAND-USED-FLAG(WS-BEST-IDX)
077200         ADD 1 TO WS-RESULT-COUNT
077300         MOVE WS-CAND-NAME(WS-BEST-IDX) TO
077400              WS-RES-NAME(WS-RESULT-COUNT)
077500         MOVE WS-CAND-BRAND(WS-BEST-IDX) TO
077600              WS-RES-BRAND(WS-RESULT-COUNT)
077700         MOVE WS-CAND-PRICE(WS-BEST-IDX) TO
077800              WS-RES-PRICE(WS-RESULT-COUNT)
077900         MOVE WS-CAND-STOCK-QTY(WS-BEST-IDX) TO
078000              WS-RES-STOCK-QTY(WS-RESULT-COUNT)
078100         MOVE WS-CAND-SCORE(WS-BEST-IDX) TO
078200              WS-RES-SCORE(WS-RESULT-COUNT)
078300         MOVE WS-CAND-EXPLANATION(WS-BEST-IDX) TO
078400              WS-RES-EXPLANATION(WS-RESULT-COUNT)
078500     END-IF.
078600*
078700 P610-FIM.
078800*
078900*    *---- TEST ONE UNUSED CANDIDATE AGAINST THE BEST SCORE
079000*          FOUND SO FAR FOR THIS RANK SLOT ----*
079100 P620-TESTA-UM-CANDIDATO.
079200*
079300     IF NOT WS-CAND-88-USED(WS-CAND-IDX)
079400         IF WS-BEST-IDX EQUAL TO ZERO
079500            OR WS-CAND-SCORE(WS-CAND-IDX) GREATER THAN
079600               WS-CAND-SCORE(WS-BEST-IDX)
079700             MOVE WS-CAND-IDX TO WS-BEST-IDX
079800         END-IF
079900     END-IF.
080000*
080100 P620-FIM.
080200*
080300*    *---- RESULTS REPORT - SUBSTITUTE BLOCK ----*
080400 P710-GRAVA-SUBSTITUTOS.
080500*
080600     MOVE WS-RESULT-COUNT TO WS-RL-ALT-COUNT.
080700     WRITE FD-REPORT-LINE FROM WS-RPT-STATUS-FOUND.
080800     WRITE FD-REPORT-LINE FROM WS-RPT-COLUMN-HEADER.
080900*
081000     PERFORM P715-GRAVA-UMA-LINHA THRU P715-FIM
081100             VARYING WS-RANK-IDX FROM 1 BY 1
081200             UNTIL WS-RANK-IDX GREATER THAN WS-RESULT-COUNT.
081300*
081400 P710-FIM.
081500*
081600*    *---- WRITE ONE DETAIL LINE AND ITS WHY LINE FOR ONE
081700*          RANKED RESULT ----*
081800 P715-GRAVA-UMA-LINHA.
081900*
082000     MOVE WS-RANK-IDX               TO WS-RL-RANK.
082100     MOVE WS-RES-NAME(WS-RANK-IDX)  TO WS-RL-NAME.
082200     MOVE WS-RES-BRAND(WS-RANK-IDX) TO WS-RL-BRAND.
082300     MOVE WS-RES-PRICE(WS-RANK-IDX) TO WS-RL-PRICE.
082400     MOVE WS-RES-STOCK-QTY(WS-RANK-IDX) TO WS-RL-STOCK.
082500     MOVE WS-RES-SCORE(WS-RANK-IDX) TO WS-RL-SCORE.
082600     WRITE FD-REPORT-LINE FROM WS-RPT-DETAIL-LINE.
082700     MOVE WS-RES-EXPLANATION(WS-RANK-IDX) TO
082800          WS-RL-EXPLANATION.
082900     WRITE FD-REPORT-LINE FROM WS-RPT-WHY-LINE.
083000     ADD 1 TO WS-TOT-SUB-LINES.
083100*
083200 P715-FIM.
083300*
083400*    *---- END OF RUN - CONTROL TOTALS AND CLOSE ----*
083500 P900-FINALIZA.
083600*
083700     WRITE FD-REPORT-LINE FROM WS-RPT-TOT-BANNER.
083800     MOVE WS-TOT-REQUESTS-READ     TO WS-RT-READ.
083900     WRITE FD-REPORT-LINE FROM WS-RPT-TOT-READ.
084000     MOVE WS-TOT-IN-STOCK          TO WS-RT-INSTOCK.
084100     WRITE FD-REPORT-LINE FROM WS-RPT-TOT-INSTOCK.
084200     MOVE WS-TOT-SUBSTITUTED       TO WS-RT-SUBST.
084300     WRITE FD-REPORT-LINE FROM WS-RPT-TOT-SUBST.
084400     MOVE WS-TOT-NO-ALTERNATIVES   TO WS-RT-NONE.
084500     WRITE FD-REPORT-LINE FROM WS-RPT-TOT-NONE.
084600     MOVE WS-TOT-SUB-LINES         TO WS-RT-LINES.
084700     WRITE FD-REPORT-LINE FROM WS-RPT-TOT-LINES.
084800*
084900     CLOSE PRODUCT-CATALOG
085000           CATEGORY-RELATION
085100           SUBSTITUTION-REQUEST
085200           RESULTS-REPORT.
085300*
085400 P900-FIM.
085500*
085600 END PROGRAM PSUB0100.
