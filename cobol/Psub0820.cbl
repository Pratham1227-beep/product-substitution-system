000100******************************************************************
000200* PROGRAM  : PSUB0820
000300* PURPOSE  : PRODUCT SUBSTITUTION SYSTEM - RULE ENGINE AND
000400*            EXPLANATION GENERATOR.  CALLED ONCE PER SURVIVING
000500*            CANDIDATE BY PSUB0100, AFTER THE SCORE IS COMPUTED,
000600*            TO DECIDE WHICH "WHY" MESSAGE PRINTS ON THE
000700*            SUBSTITUTE LINE.
000800* ----------------------------------------------------------------
000900* CHANGE LOG
001000*   1989-09-28  AJR  0202  ORIGINAL VERSION.  FIVE-RULE LADDER
001100*                          PULLED OUT OF PSUB0100 SO MERCHANDISING
001200*                          COULD REQUEST WORDING CHANGES WITHOUT
001300*                          TOUCHING THE DRIVER.
001400*   1992-04-02  AJR  0228  ADDED RULE 4 (CHEAPER-OPTION) AT THE
001500*                          REQUEST OF THE BUYING DESK - 70 PERCENT
001600*                          OF REQUESTED PRICE CUTOFF.
001700*   1995-11-17  LMN  0254  ADDED RULE 5 (DIFFERENT BRAND, SAME
001800*                          CATEGORY, ALL TAGS MET).  PLACED LAST
001900*                          IN THE LADDER SO IT NEVER MASKS RULE 1.
002000*   1998-12-03  LMN  0281  Y2K REVIEW - NO DATE FIELDS IN THIS
002100*                          PROGRAM, NO CHANGE REQUIRED.
002200*   2004-07-19  RFT  0319  HEADER STANDARDIZED TO SIX ID DIVISION
002300*                          PARAGRAPHS PER EDP STANDARDS BULLETIN
002400*                          04-11.
002500*   2006-03-08  DMK  0342  DROPPED COMP-3 FROM WS-CHEAPER-THRESHOLD
002600*                          PER EDP - PACKED-DECIMAL IS NOT USED
002700*                          ANYWHERE ELSE IN OUR SHOP.
002800* ----------------------------------------------------------------
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.     PSUB0820.
003100 AUTHOR.         A J RUSSO.
003200 INSTALLATION.   VALLEY FOODS DATA CENTER.
003300 DATE-WRITTEN.   09/28/89.
003400 DATE-COMPILED.
003500 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400*
004500 01  WS-RULE-CONSTANTS.
004600     05  WS-CHEAPER-FACTOR       PIC 9V99      VALUE 0.70.
004700     05  FILLER                  PIC X(01).
004800 01  WS-RULE-CONSTANTS-ALPHA REDEFINES WS-RULE-CONSTANTS.
004900     05  FILLER                  PIC X(04).
005000*
005100 01  WS-RULE-WORK-AREA.
005200     05  WS-CHEAPER-THRESHOLD    PIC S9(05)V9999.
005300     05  WS-SAME-BRAND-FLAG      PIC X(01).
005400         88  WS-88-SAME-BRAND    VALUE "Y".
005500     05  FILLER                  PIC X(01).
005600*
005700*    *---- CALL-COUNT AND LAST-INPUT TRACE, KEPT FOR POST-ABEND
005800*          DUMPS - ADDED WHEN RULE 4 WAS ADDED (TICKET 0228) ----*
005900 77  WS-CALL-COUNT                PIC 9(05)     COMP VALUE ZERO.
006000*
006100 01  WS-RULE-AUDIT.
006200     05  WS-AUD-REQ-BRAND         PIC X(20).
006300     05  WS-AUD-CAND-BRAND        PIC X(20).
006400     05  FILLER                   PIC X(01).
006500 01  WS-RULE-AUDIT-ALPHA REDEFINES WS-RULE-AUDIT.
006600     05  FILLER                   PIC X(41).
006700*
006800 01  WS-EXPLANATION-TEXT-TABLE.
006900     05  WS-EXP-RULE-1           PIC X(59) VALUE
007000         "This is from the same category and the brand you prefer.".
007100     05  WS-EXP-RULE-2           PIC X(70) VALUE
007200         "Best fit: same product type and meets all your dietary re
007300-        "quirements.".
007400     05  WS-EXP-RULE-3           PIC X(69) VALUE
007500         "Highly related product category that meets all your must-
007600-        "have tags.".
007700     05  WS-EXP-RULE-4           PIC X(52) VALUE
007800         "A much cheaper option that still meets your needs.".
007900     05  WS-EXP-RULE-5           PIC X(76) VALUE
008000         "Same product category, different brand, and fully meets y
008100-        "our requirements.".
008200     05  WS-EXP-DEFAULT          PIC X(31) VALUE
008300         "Meets your basic requirements.".
008400     05  FILLER                  PIC X(01).
008500*
008600 LINKAGE SECTION.
008700*
008800 01  LKS-RULES-PARM.
008900     05  LKS-SAME-CATEGORY       PIC X(01).
009000         88  LKS-88-SAME-CATEGORY   VALUE "Y".
009100     05  LKS-ALL-TAGS-MATCHED    PIC X(01).
009200         88  LKS-88-ALL-TAGS-MATCHED VALUE "Y".
009300     05  LKS-TAGS-REQUIRED       PIC X(01).
009400         88  LKS-88-TAGS-REQUIRED   VALUE "Y".
009500     05  LKS-REQUESTED-BRAND     PIC X(20).
009600     05  LKS-CANDIDATE-BRAND     PIC X(20).
009700     05  LKS-REQUESTED-PRICE     PIC 9(05)V99.
009800     05  LKS-CANDIDATE-PRICE     PIC 9(05)V99.
009900     05  LKS-RULE-NUMBER         PIC 9(01).
010000     05  LKS-EXPLANATION         PIC X(80).
010100 01  LKS-RULES-PARM-ALPHA REDEFINES LKS-RULES-PARM.
010200     05  FILLER                  PIC X(138).
010300*
010400 PROCEDURE DIVISION USING LKS-RULES-PARM.
010500*
010600 MAIN-PROCEDURE.
010700*
010800     PERFORM P100-AVALIA-REGRAS THRU P100-FIM.
010900*
011000     GOBACK.
011100*
011200 P100-AVALIA-REGRAS.
011300*
011400     ADD 1 TO WS-CALL-COUNT.
011500     MOVE LKS-REQUESTED-BRAND     TO WS-AUD-REQ-BRAND.
011600     MOVE LKS-CANDIDATE-BRAND     TO WS-AUD-CAND-BRAND.
011700*
011800     MOVE ZERO                   TO LKS-RULE-NUMBER.
011900     MOVE SPACES                 TO LKS-EXPLANATION.
012000*
012100     IF LKS-CANDIDATE-BRAND = LKS-REQUESTED-BRAND
012200         SET WS-88-SAME-BRAND    TO TRUE
012300     ELSE
012400         MOVE "N"                TO WS-SAME-BRAND-FLAG
012500     END-IF.
012600*
012700     COMPUTE WS-CHEAPER-THRESHOLD ROUNDED =
012800             LKS-REQUESTED-PRICE * WS-CHEAPER-FACTOR.
012900*
013000*        *---- RULE LADDER - FIRST MATCH WINS ----*
013100     EVALUATE TRUE
013200*
013300*            *---- RULE 1 - SAME CATEGORY, SAME BRAND ----*
013400         WHEN LKS-88-SAME-CATEGORY
013500              AND WS-88-SAME-BRAND
013600             MOVE 1               TO LKS-RULE-NUMBER
013700             MOVE WS-EXP-RULE-1   TO LKS-EXPLANATION
013800*
013900*            *---- RULE 2 - SAME CATEGORY, ALL TAGS MET ----*
014000         WHEN LKS-88-SAME-CATEGORY
014100              AND LKS-88-TAGS-REQUIRED
014200              AND LKS-88-ALL-TAGS-MATCHED
014300             MOVE 2               TO LKS-RULE-NUMBER
014400             MOVE WS-EXP-RULE-2   TO LKS-EXPLANATION
014500*
014600*            *---- RULE 3 - RELATED CATEGORY, ALL TAGS MET ----*
014700         WHEN NOT LKS-88-SAME-CATEGORY
014800              AND LKS-88-TAGS-REQUIRED
014900              AND LKS-88-ALL-TAGS-MATCHED
015000             MOVE 3               TO LKS-RULE-NUMBER
015100             MOVE WS-EXP-RULE-3   TO LKS-EXPLANATION
015200*
015300*            *---- RULE 4 - CHEAPER OPTION (70 PERCENT CUTOFF) ----*
015400         WHEN LKS-REQUESTED-PRICE GREATER THAN ZERO
015500              AND LKS-CANDIDATE-PRICE NOT GREATER THAN
015600                  WS-CHEAPER-THRESHOLD
015700             MOVE 4               TO LKS-RULE-NUMBER
015800             MOVE WS-EXP-RULE-4   TO LKS-EXPLANATION
015900*
016000*            *---- RULE 5 - SAME CATEGORY, DIFFERENT BRAND,
016100*                  ALL TAGS MET (ZERO TAGS COUNTS AS MET) ----*
016200         WHEN LKS-88-SAME-CATEGORY
016300              AND NOT WS-88-SAME-BRAND
016400              AND LKS-88-ALL-TAGS-MATCHED
016500             MOVE 5               TO LKS-RULE-NUMBER
016600             MOVE WS-EXP-RULE-5   TO LKS-EXPLANATION
016700*
016800*            *---- NO RULE FIRED - DEFAULT EXPLANATION ----*
016900         WHEN OTHER
017000             MOVE ZERO            TO LKS-RULE-NUMBER
017100             MOVE WS-EXP-DEFAULT  TO LKS-EXPLANATION
017200*
017300     END-EVALUATE.
017400*
017500 P100-FIM.
017600*
017700 END PROGRAM PSUB0820.
