000100******************************************************************
000200* COPYBOOK : PSPROD.cpy
000300* PURPOSE  : PRODUCT CATALOG MASTER RECORD - PRODUCT SUBSTITUTION
000400*            SYSTEM (PSUB).  USED AS THE FD RECORD FOR THE
000500*            PRODUCT-CATALOG FILE AND FOR THE IN-MEMORY CATALOG
000600*            TABLE BUILT BY THE CATALOG LOADER (SEE PSUB0100,
000700*            PARAGRAPH P200-CARREGA-PRODUTOS, AND PSUB0900).
000800* ----------------------------------------------------------------
000900* CHANGE LOG
001000*   1991-06-03  AJR  0014  ORIGINAL COPYBOOK - FLAT PRODUCT
001100*                          RECORD, FIXED 256-BYTE LAYOUT.
001200*   1993-02-17  AJR  0031  ADDED PS-PROD-ATTR-TAB (10 ATTRIBUTE
001300*                          TAGS) FOR THE DIETARY/FEATURE FILTER
001400*                          REQUESTED BY MERCHANDISING.
001500*   1998-11-09  LMN  0077  Y2K REVIEW - NO DATE FIELDS ON THIS
001600*                          RECORD, NO CHANGE REQUIRED.
001700*   2003-04-22  RFT  0108  ADDED 88-LEVEL PS-88-IN-STOCK TO
001800*                          REPLACE SCATTERED "STOCK > 0" CHECKS.
001900* ----------------------------------------------------------------
002000 01  PS-PRODUCT-REC.
002100     05  PS-PROD-ID                  PIC 9(04).
002200     05  PS-PROD-NAME                PIC X(30).
002300     05  PS-PROD-BRAND               PIC X(20).
002400     05  PS-PROD-CATEGORY            PIC X(20).
002500     05  PS-PROD-PRICE               PIC 9(05)V99.
002600     05  PS-PROD-STOCK-QTY           PIC 9(05).
002700         88  PS-88-IN-STOCK          VALUE 00001 THRU 99999.
002800         88  PS-88-OUT-OF-STOCK      VALUE 00000.
002900     05  PS-PROD-ATTR-COUNT          PIC 9(02).
003000     05  PS-PROD-ATTR-TAB            PIC X(15)
003100                                      OCCURS 10 TIMES
003200                                      INDEXED BY PS-ATTR-IDX.
003300     05  FILLER                      PIC X(18).
