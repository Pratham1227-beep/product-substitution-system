000100******************************************************************
000200* COPYBOOK : PSCATREL.cpy
000300* PURPOSE  : CATEGORY-SIMILARITY RELATION MASTER RECORD -
000400*            PRODUCT SUBSTITUTION SYSTEM (PSUB).  ONE RECORD PER
000500*            CATEGORY PAIR; THE RELATION IS SYMMETRIC AND IS
000600*            EXPANDED INTO BOTH DIRECTIONS BY THE CATALOG LOADER
000700*            (PSUB0100, PARAGRAPH P210-CARREGA-RELACOES).
000800* ----------------------------------------------------------------
000900* CHANGE LOG
001000*   1991-06-03  AJR  0015  ORIGINAL COPYBOOK.
001100*   1997-08-12  AJR  0058  SPARE BYTE ADDED AT END OF RECORD FOR
001200*                          FUTURE USE PER SHOP STANDARD.
001300*   2006-04-11  DMK  0348  DROPPED THE 1997 SPARE BYTE - THE
001400*                          SUBSTITUTION PROJECT'S CATEGORY-
001500*                          RELATION FILE IS DEFINED TO THE
001600*                          EXTRACT SIDE AS A FIXED 43-BYTE
001700*                          RECORD (20+20+3) WITH NO SLACK, AND
001800*                          THE SPARE BYTE WAS THROWING THE
001900*                          RECORD ONE BYTE LONG AGAINST THAT
002000*                          CONTRACT.
002100* ----------------------------------------------------------------
002200 01  PS-CATREL-REC.
002300     05  PS-REL-SOURCE-CAT           PIC X(20).
002400     05  PS-REL-TARGET-CAT           PIC X(20).
002500     05  PS-REL-WEIGHT               PIC 9V99.
