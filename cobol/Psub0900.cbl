000100******************************************************************
000200* PROGRAM  : PSUB0900
000300* PURPOSE  : PRODUCT SUBSTITUTION SYSTEM - PRODUCT DETAIL
000400*            REPORTER.  STANDALONE BATCH UTILITY THAT SCANS THE
000500*            PRODUCT CATALOG FOR EACH NAME ON THE LOOKUP REQUEST
000600*            FILE AND PRINTS THE FULL PRODUCT DETAIL LINE, OR A
000700*            NOT-FOUND LINE WHEN THE NAME IS NOT ON FILE.
000800* ----------------------------------------------------------------
000900* CHANGE LOG
001000*   1986-02-11  AJR  0009  ORIGINAL VERSION.  ONE-FILE DUMP
001100*                          UTILITY FOR THE BUYING DESK TO CONFIRM
001200*                          CATALOG CONTENT WITHOUT RUNNING THE
001300*                          FULL SUBSTITUTION DRIVER.
001400*   1993-02-22  AJR  0032  ADDED ATTRIBUTE TAG LIST TO THE DETAIL
001500*                          LINE (COMPANION CHANGE TO PSPROD.cpy
001600*                          TICKET 0031).
001700*   1998-11-09  LMN  0078  Y2K REVIEW - NO DATE FIELDS IN THIS
001800*                          PROGRAM, NO CHANGE REQUIRED.
001900*   2003-04-22  RFT  0109  USES PS-88-IN-STOCK FROM PSPROD.cpy
002000*                          INSTEAD OF TESTING STOCK QTY DIRECTLY.
002100*   2004-07-19  RFT  0319  HEADER STANDARDIZED TO SIX ID DIVISION
002200*                          PARAGRAPHS PER EDP STANDARDS BULLETIN
002300*                          04-11.
002400*   2006-03-08  DMK  0341  FD-DET-REPORT-LINE WAS ONLY 100 BYTES -
002500*                          PRICE, STOCK, STATUS AND THE ATTRIBUTE
002600*                          LIST WERE GETTING CHOPPED OFF THE
002700*                          PRINTED LINE FOR EVERY PRODUCT.  WIDENED
002800*                          TO 241 BYTES TO MATCH WS-DET-FOUND-LINE.
002900*   2006-04-11  DMK  0347  WS-DL-ATTR-GROUP ONLY CARRIED 5 TAG
003000*                          SLOTS BUT PSPROD.cpy ALLOWS UP TO 10 -
003100*                          PRODUCTS WITH 6-10 TAGS WERE SHOWING AN
003200*                          INCOMPLETE ATTRIBUTE LIST.  WIDENED THE
003300*                          GROUP AND THE COPY LOOP TO 10 SLOTS AND
003400*                          WIDENED FD-DET-REPORT-LINE AGAIN, TO
003500*                          316 BYTES, TO MATCH.
003600* ----------------------------------------------------------------
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.     PSUB0900.
003900 AUTHOR.         A J RUSSO.
004000 INSTALLATION.   VALLEY FOODS DATA CENTER.
004100 DATE-WRITTEN.   02/11/86.
004200 DATE-COMPILED.
004300 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*
005300     SELECT PRODUCT-CATALOG ASSIGN TO "PRODCAT"
005400         ORGANIZATION  IS SEQUENTIAL
005500         ACCESS        IS SEQUENTIAL
005600         FILE STATUS   IS WS-FS-PRODCAT.
005700*
005800     SELECT LOOKUP-REQUEST ASSIGN TO "PRDREQ"
005900         ORGANIZATION  IS SEQUENTIAL
006000         ACCESS        IS SEQUENTIAL
006100         FILE STATUS   IS WS-FS-PRDREQ.
006200*
006300     SELECT PRODDET-REPORT ASSIGN TO "PRDRPT"
006400         ORGANIZATION  IS SEQUENTIAL
006500         ACCESS        IS SEQUENTIAL
006600         FILE STATUS   IS WS-FS-PRDRPT.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  PRODUCT-CATALOG.
007200     COPY PSPROD.
007300*
007400 FD  LOOKUP-REQUEST.
007500 01  FD-LOOKUP-REC.
007600     05  FD-LR-PRODUCT-NAME      PIC X(30).
007700     05  FILLER                  PIC X(01).
007800*
007900 FD  PRODDET-REPORT.
008000 01  FD-DET-REPORT-LINE          PIC X(316).
008100*
008200 WORKING-STORAGE SECTION.
008300*
008400 77  WS-FS-PRODCAT               PIC X(02).
008500     88  WS-88-FS-PRODCAT-OK     VALUE "00".
008600 77  WS-FS-PRDREQ                PIC X(02).
008700     88  WS-88-FS-PRDREQ-OK      VALUE "00".
008800 77  WS-FS-PRDRPT                PIC X(02).
008900     88  WS-88-FS-PRDRPT-OK      VALUE "00".
009000*
009100 77  WS-EOF-CATALOG              PIC X(01) VALUE "N".
009200     88  WS-88-EOF-CATALOG       VALUE "Y".
009300 77  WS-EOF-LOOKUP                PIC X(01) VALUE "N".
009400     88  WS-88-EOF-LOOKUP        VALUE "Y".
009500*
009600 77  WS-MAX-PRODUCTS              PIC 9(05) COMP VALUE 2000.
009700 77  WS-PRODUCT-COUNT              PIC 9(05) COMP VALUE ZERO.
009800 77  WS-PROD-IDX                  PIC 9(05) COMP VALUE ZERO.
009900 77  WS-ATTR-IDX                  PIC 9(02) COMP VALUE ZERO.
010000 77  WS-FOUND-IDX                 PIC 9(05) COMP VALUE ZERO.
010100*
010200 77  WS-TOT-LOOKUPS               PIC 9(05) COMP VALUE ZERO.
010300 77  WS-TOT-FOUND                 PIC 9(05) COMP VALUE ZERO.
010400 77  WS-TOT-NOT-FOUND             PIC 9(05) COMP VALUE ZERO.
010500*
010600 01  WS-PRODUCT-TABLE.
010700     05  WS-PE-ENTRY OCCURS 2000 TIMES
010800                     INDEXED BY WS-PX.
010900         10  WS-PE-ID                PIC 9(04).
011000         10  WS-PE-NAME               PIC X(30).
011100         10  WS-PE-BRAND              PIC X(20).
011200         10  WS-PE-CATEGORY           PIC X(20).
011300         10  WS-PE-PRICE              PIC 9(05)V99.
011400         10  WS-PE-PRICE-ALPHA REDEFINES WS-PE-PRICE
011500                                      PIC X(07).
011600         10  WS-PE-STOCK-QTY          PIC 9(05).
011700             88  WS-PE-88-IN-STOCK    VALUE 1 THRU 99999.
011800         10  WS-PE-STOCK-ALPHA REDEFINES WS-PE-STOCK-QTY
011900                                      PIC X(05).
012000         10  WS-PE-ATTR-COUNT         PIC 9(02).
012100         10  WS-PE-ATTR-COUNT-ALPHA REDEFINES WS-PE-ATTR-COUNT
012200                                      PIC X(02).
012300         10  WS-PE-ATTR-TAB           PIC X(15)
012400                                      OCCURS 10 TIMES.
012500         10  FILLER                   PIC X(04).
012600*
012700 01  WS-LOOKUP-WORK-AREA.
012800     05  WS-LOOKUP-NAME           PIC X(30).
012900     05  FILLER                   PIC X(01).
013000*
013100 01  WS-DET-LINES.
013200     03  WS-DET-FOUND-LINE.
013300         05  FILLER               PIC X(15) VALUE
013400             "PRODUCT DETAIL:".
013500         05  WS-DL-NAME           PIC X(30).
013600         05  FILLER               PIC X(01) VALUE SPACES.
013700         05  FILLER               PIC X(07) VALUE "BRAND: ".
013800         05  WS-DL-BRAND          PIC X(20).
013900         05  FILLER               PIC X(01) VALUE SPACES.
014000         05  FILLER               PIC X(10) VALUE "CATEGORY: ".
014100         05  WS-DL-CATEGORY       PIC X(20).
014200         05  FILLER               PIC X(01) VALUE SPACES.
014300         05  FILLER               PIC X(07) VALUE "PRICE: ".
014400         05  WS-DL-PRICE          PIC ZZZZ9.99.
014500         05  FILLER               PIC X(01) VALUE SPACES.
014600         05  FILLER               PIC X(07) VALUE "STOCK: ".
014700         05  WS-DL-STOCK          PIC ZZZZ9.
014800         05  FILLER               PIC X(01) VALUE SPACES.
014900         05  FILLER               PIC X(08) VALUE "STATUS: ".
015000         05  WS-DL-STATUS         PIC X(12).
015100         05  FILLER               PIC X(01) VALUE SPACES.
015200         05  FILLER               PIC X(06) VALUE "ATTR: ".
015300         05  WS-DL-ATTR-GROUP.
015400             10  WS-DL-ATTR-SLOT  PIC X(15)
015500                                   OCCURS 10 TIMES.
015600             10  FILLER           PIC X(05).
015700*
015800     03  WS-DET-NOTFOUND-LINE.
015900         05  FILLER               PIC X(15) VALUE
016000             "PRODUCT DETAIL:".
016100         05  WS-DL-NF-NAME        PIC X(30).
016200         05  FILLER               PIC X(01) VALUE SPACES.
016300         05  FILLER               PIC X(30) VALUE
016400             "NOT FOUND IN PRODUCT CATALOG.".
016500*
016600     03  WS-DET-TOTALS-1.
016700         05  FILLER               PIC X(20) VALUE
016800             "NAMES LOOKED UP....:".
016900         05  WS-DT1-COUNT         PIC ZZZZ9.
017000         05  FILLER               PIC X(01) VALUE SPACES.
017100*
017200     03  WS-DET-TOTALS-2.
017300         05  FILLER               PIC X(20) VALUE
017400             "NAMES FOUND........:".
017500         05  WS-DT2-COUNT         PIC ZZZZ9.
017600         05  FILLER               PIC X(01) VALUE SPACES.
017700*
017800     03  WS-DET-TOTALS-3.
017900         05  FILLER               PIC X(20) VALUE
018000             "NAMES NOT FOUND....:".
018100         05  WS-DT3-COUNT         PIC ZZZZ9.
018200         05  FILLER               PIC X(01) VALUE SPACES.
018300*
018400 PROCEDURE DIVISION.
018500*
018600 MAIN-PROCEDURE.
018700*
018800     PERFORM P100-INICIALIZA THRU P100-FIM.
018900     PERFORM P200-CARREGA-PRODUTOS THRU P200-FIM
019000         UNTIL WS-88-EOF-CATALOG.
019100     PERFORM P300-PROCESSA-LOOKUP THRU P300-FIM
019200         UNTIL WS-88-EOF-LOOKUP.
019300     PERFORM P900-FINALIZA THRU P900-FIM.
019400*
019500     GOBACK.
019600*
019700 P100-INICIALIZA.
019800*
019900     OPEN INPUT  PRODUCT-CATALOG
020000                 LOOKUP-REQUEST
020100          OUTPUT PRODDET-REPORT.
020200*
020300     IF NOT WS-88-FS-PRODCAT-OK
020400         DISPLAY "PSUB0900 - ERROR OPENING PRODUCT-CATALOG "
020500                 WS-FS-PRODCAT
020600         PERFORM P900-FINALIZA THRU P900-FIM
020700         GOBACK
020800     END-IF.
020900*
021000     IF NOT WS-88-FS-PRDREQ-OK
021100         DISPLAY "PSUB0900 - ERROR OPENING LOOKUP-REQUEST "
021200                 WS-FS-PRDREQ
021300         PERFORM P900-FINALIZA THRU P900-FIM
021400         GOBACK
021500     END-IF.
021600*
021700 P100-FIM.
021800*
021900 P200-CARREGA-PRODUTOS.
022000*
022100     READ PRODUCT-CATALOG
022200         AT END
022300             SET WS-88-EOF-CATALOG TO TRUE
022400         NOT AT END
022500             ADD 1 TO WS-PRODUCT-COUNT
022600             IF WS-PRODUCT-COUNT GREATER THAN WS-MAX-PRODUCTS
022700                 DISPLAY "PSUB0900 - CATALOG TABLE FULL, "
022800                         "REMAINING RECORDS IGNORED"
022900                 SET WS-88-EOF-CATALOG TO TRUE
023000             ELSE
023100                 MOVE PS-PROD-ID      TO
023200                      WS-PE-ID(WS-PRODUCT-COUNT)
023300                 MOVE PS-PROD-NAME    TO
023400                      WS-PE-NAME(WS-PRODUCT-COUNT)
023500                 MOVE PS-PROD-BRAND   TO
023600                      WS-PE-BRAND(WS-PRODUCT-COUNT)
023700                 MOVE PS-PROD-CATEGORY TO
023800                      WS-PE-CATEGORY(WS-PRODUCT-COUNT)
023900                 MOVE PS-PROD-PRICE   TO
024000                      WS-PE-PRICE(WS-PRODUCT-COUNT)
024100                 MOVE PS-PROD-STOCK-QTY TO
024200                      WS-PE-STOCK-QTY(WS-PRODUCT-COUNT)
024300                 MOVE PS-PROD-ATTR-COUNT TO
024400                      WS-PE-ATTR-COUNT(WS-PRODUCT-COUNT)
024500                 PERFORM P210-COPIA-ATRIBUTOS THRU P210-FIM
024600             END-IF
024700     END-READ.
024800*
024900 P200-FIM.
025000*
025100 P210-COPIA-ATRIBUTOS.
025200*
025300     PERFORM P215-COPIA-UM-ATRIBUTO THRU P215-FIM
025400             VARYING WS-ATTR-IDX FROM 1 BY 1
025500             UNTIL WS-ATTR-IDX GREATER THAN 10.
025600*
025700 P210-FIM.
025800*
025900*    *---- COPY ONE ATTRIBUTE TAG SLOT FOR THE CURRENT CATALOG
026000*          ROW AND INDEX BEING LOADED ----*
026100 P215-COPIA-UM-ATRIBUTO.
026200*
026300     MOVE PS-PROD-ATTR-TAB(WS-ATTR-IDX) TO
026400          WS-PE-ATTR-TAB(WS-PRODUCT-COUNT WS-ATTR-IDX).
026500*
026600 P215-FIM.
026700*
026800 P300-PROCESSA-LOOKUP.
026900*
027000     READ LOOKUP-REQUEST INTO WS-LOOKUP-WORK-AREA
027100         AT END
027200             SET WS-88-EOF-LOOKUP TO TRUE
027300         NOT AT END
027400             ADD 1 TO WS-TOT-LOOKUPS
027500             PERFORM P310-LOCALIZA-PRODUTO THRU P310-FIM
027600             IF WS-FOUND-IDX GREATER THAN ZERO
027700                 ADD 1 TO WS-TOT-FOUND
027800                 PERFORM P320-GRAVA-DETALHE THRU P320-FIM
027900             ELSE
028000                 ADD 1 TO WS-TOT-NOT-FOUND
028100                 PERFORM P330-GRAVA-NAO-LOCALIZADO THRU P330-FIM
028200             END-IF
028300     END-READ.
028400*
028500 P300-FIM.
028600*
028700 P310-LOCALIZA-PRODUTO.
028800*
028900*        *---- STOCK CHECK UNIT - SERIAL SCAN BY NAME ----*
029000     MOVE ZERO TO WS-FOUND-IDX.
029100*
029200     PERFORM P315-TESTA-UM-PRODUTO THRU P315-FIM
029300             VARYING WS-PROD-IDX FROM 1 BY 1
029400             UNTIL WS-PROD-IDX GREATER THAN WS-PRODUCT-COUNT
029500                OR WS-FOUND-IDX GREATER THAN ZERO.
029600*
029700 P310-FIM.
029800*
029900*    *---- TEST ONE CATALOG ROW FOR AN EXACT NAME MATCH ----*
030000 P315-TESTA-UM-PRODUTO.
030100*
030200     IF WS-PE-NAME(WS-PROD-IDX) = WS-LOOKUP-NAME
030300         MOVE WS-PROD-IDX TO WS-FOUND-IDX
030400     END-IF.
030500*
030600 P315-FIM.
030700*
030800 P320-GRAVA-DETALHE.
030900*
031000     MOVE WS-LOOKUP-NAME TO WS-DL-NAME.
031100     MOVE WS-PE-BRAND(WS-FOUND-IDX) TO WS-DL-BRAND.
031200     MOVE WS-PE-CATEGORY(WS-FOUND-IDX) TO WS-DL-CATEGORY.
031300     MOVE WS-PE-PRICE(WS-FOUND-IDX) TO WS-DL-PRICE.
031400     MOVE WS-PE-STOCK-QTY(WS-FOUND-IDX) TO WS-DL-STOCK.
031500*
031600     IF WS-PE-88-IN-STOCK(WS-FOUND-IDX)
031700         MOVE "IN STOCK    " TO WS-DL-STATUS
031800     ELSE
031900         MOVE "OUT OF STOCK" TO WS-DL-STATUS
032000     END-IF.
032100*
032200     PERFORM P325-MONTA-ATRIBUTOS THRU P325-FIM.
032300*
032400     WRITE FD-DET-REPORT-LINE FROM WS-DET-FOUND-LINE.
032500*
032600 P320-FIM.
032700*
032800 P325-MONTA-ATRIBUTOS.
032900*
033000     MOVE SPACES TO WS-DL-ATTR-GROUP.
033100*
033200     PERFORM P327-MONTA-UM-ATRIBUTO THRU P327-FIM
033300             VARYING WS-ATTR-IDX FROM 1 BY 1
033400             UNTIL WS-ATTR-IDX GREATER THAN 10.
033500*
033600 P325-FIM.
033700*
033800*    *---- MOVE ONE ATTRIBUTE TAG INTO ITS DISPLAY SLOT, IF THE
033900*          CANDIDATE HAS THAT MANY TAGS ----*
034000 P327-MONTA-UM-ATRIBUTO.
034100*
034200     IF WS-ATTR-IDX NOT GREATER THAN
034300             WS-PE-ATTR-COUNT(WS-FOUND-IDX)
034400         MOVE WS-PE-ATTR-TAB(WS-FOUND-IDX WS-ATTR-IDX) TO
034500              WS-DL-ATTR-SLOT(WS-ATTR-IDX)
034600     END-IF.
034700*
034800 P327-FIM.
034900*
035000 P330-GRAVA-NAO-LOCALIZADO.
035100*
035200     MOVE WS-LOOKUP-NAME TO WS-DL-NF-NAME.
035300     WRITE FD-DET-REPORT-LINE FROM WS-DET-NOTFOUND-LINE.
035400*
035500 P330-FIM.
035600*
035700 P900-FINALIZA.
035800*
035900     MOVE WS-TOT-LOOKUPS   TO WS-DT1-COUNT.
036000     MOVE WS-TOT-FOUND     TO WS-DT2-COUNT.
036100     MOVE WS-TOT-NOT-FOUND TO WS-DT3-COUNT.
036200*
036300     WRITE FD-DET-REPORT-LINE FROM WS-DET-TOTALS-1.
036400     WRITE FD-DET-REPORT-LINE FROM WS-DET-TOTALS-2.
036500     WRITE FD-DET-REPORT-LINE FROM WS-DET-TOTALS-3.
036600*
036700     CLOSE PRODUCT-CATALOG
036800           LOOKUP-REQUEST
036900           PRODDET-REPORT.
037000*
037100 P900-FIM.
037200*
037300 END PROGRAM PSUB0900.
