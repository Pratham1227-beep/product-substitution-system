000100******************************************************************
000200* PROGRAM  : PSUB0810
000300* PURPOSE  : PRODUCT SUBSTITUTION SYSTEM - SCORING ENGINE.
000400*            CALLED ONCE PER SURVIVING CANDIDATE BY PSUB0100 TO
000500*            COMPUTE THE WEIGHTED SUBSTITUTE SCORE FROM CATEGORY
000600*            DISTANCE, PREFERRED-BRAND MATCH AND PRICE RATIO.
000700* ----------------------------------------------------------------
000800* CHANGE LOG
000900*   1989-09-14  AJR  0201  ORIGINAL VERSION.  SCORE FORMULA PULLED
001000*                          OUT OF PSUB0100 INTO ITS OWN CALLABLE
001100*                          SUBPROGRAM SO THE WEIGHTS COULD BE
001200*                          TUNED WITHOUT RECOMPILING THE DRIVER.
001300*   1991-01-22  AJR  0214  CORRECTED PRICE RATIO TO ZERO WHEN THE
001400*                          MAXIMUM PRICE ON THE REQUEST IS ZERO -
001500*                          WAS CAUSING A SIZE ERROR ON DIVIDE.
001600*   1996-05-30  LMN  0266  CARRIED INTERMEDIATE TERMS AT 4 DECIMAL
001700*                          PLACES (WAS 2) SO THE CATEGORY TERM ON
001800*                          A RELATED-CATEGORY HIT NO LONGER LOSES
001900*                          PRECISION BEFORE THE FINAL ROUND.
002000*   1998-12-03  LMN  0281  Y2K REVIEW - NO DATE FIELDS IN THIS
002100*                          PROGRAM, NO CHANGE REQUIRED.
002200*   2004-07-19  RFT  0319  HEADER STANDARDIZED TO SIX ID DIVISION
002300*                          PARAGRAPHS PER EDP STANDARDS BULLETIN
002400*                          04-11.
002500*   2006-03-08  DMK  0342  DROPPED COMP-3 FROM THE INTERMEDIATE
002600*                          WORK FIELDS - EDP SAID PACKED-DECIMAL
002700*                          IS NOT USED ANYWHERE ELSE IN OUR SHOP
002800*                          AND WANTS THESE LEFT DISPLAY LIKE EVERY
002900*                          OTHER WORKING FIELD ON THIS SYSTEM.
003000* ----------------------------------------------------------------
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.     PSUB0810.
003300 AUTHOR.         A J RUSSO.
003400 INSTALLATION.   VALLEY FOODS DATA CENTER.
003500 DATE-WRITTEN.   09/14/89.
003600 DATE-COMPILED.
003700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*
004700 01  WS-SCORE-WEIGHTS.
004800     05  WS-W-CATEGORY           PIC 9(02)     VALUE 10.
004900     05  WS-W-BRAND              PIC 9(02)     VALUE 5.
005000     05  WS-W-PRICE              PIC 9(02)     VALUE 1.
005100     05  FILLER                  PIC X(01).
005200 01  WS-SCORE-WEIGHTS-ALPHA REDEFINES WS-SCORE-WEIGHTS.
005300     05  FILLER                  PIC X(07).
005400*
005500 01  WS-SCORE-WORK-AREA.
005600     05  WS-CALC-INV-DISTANCE    PIC S9(03)V9999.
005700     05  WS-CALC-CATEGORY-TERM   PIC S9(03)V9999.
005800     05  WS-CALC-BRAND-FLAG      PIC 9(01).
005900     05  WS-CALC-BRAND-TERM      PIC S9(03)V9999.
006000     05  WS-CALC-PRICE-RATIO     PIC S9(03)V9999.
006100     05  WS-CALC-PRICE-TERM      PIC S9(03)V9999.
006200     05  FILLER                  PIC X(01).
006300*
006400*    *---- CALL-COUNT AND LAST-INPUT TRACE, KEPT FOR POST-ABEND
006500*          DUMPS SINCE THIS PROGRAM HAS NO DISPLAY OF ITS OWN -
006600*          ADDED AFTER THE 1991 SIZE-ERROR INCIDENT (TICKET
006700*          0214) ----*
006800 77  WS-CALL-COUNT                PIC 9(05)     COMP VALUE ZERO.
006900*
007000 01  WS-SCORE-AUDIT.
007100     05  WS-AUD-DISTANCE          PIC 9(03)V9999.
007200     05  WS-AUD-BRAND-FLAG        PIC X(01).
007300     05  WS-AUD-CANDIDATE-PRICE   PIC 9(05)V99.
007400     05  FILLER                   PIC X(01).
007500 01  WS-SCORE-AUDIT-ALPHA REDEFINES WS-SCORE-AUDIT.
007600     05  FILLER                   PIC X(16).
007700*
007800 LINKAGE SECTION.
007900*
008000 01  LKS-SCORE-PARM.
008100     05  LKS-CAT-DISTANCE        PIC 9(03)V9999.
008200     05  LKS-BRAND-MATCH         PIC X(01).
008300         88  LKS-88-BRAND-MATCH  VALUE "Y".
008400     05  LKS-CANDIDATE-PRICE     PIC 9(05)V99.
008500     05  LKS-MAX-PRICE           PIC 9(05)V99.
008600     05  LKS-SCORE-RESULT        PIC 9(02)V99.
008700 01  LKS-SCORE-PARM-ALPHA REDEFINES LKS-SCORE-PARM.
008800     05  FILLER                  PIC X(26).
008900*
009000 PROCEDURE DIVISION USING LKS-SCORE-PARM.
009100*
009200 MAIN-PROCEDURE.
009300*
009400     PERFORM P100-CALCULA-SCORE THRU P100-FIM.
009500*
009600     GOBACK.
009700*
009800 P100-CALCULA-SCORE.
009900*
010000     ADD 1 TO WS-CALL-COUNT.
010100     MOVE LKS-CAT-DISTANCE        TO WS-AUD-DISTANCE.
010200     MOVE LKS-BRAND-MATCH         TO WS-AUD-BRAND-FLAG.
010300     MOVE LKS-CANDIDATE-PRICE     TO WS-AUD-CANDIDATE-PRICE.
010400*
010500     IF LKS-CAT-DISTANCE GREATER THAN ZERO
010600         COMPUTE WS-CALC-INV-DISTANCE ROUNDED =
010700                 1 / LKS-CAT-DISTANCE
010800     ELSE
010900         MOVE 1.0000             TO WS-CALC-INV-DISTANCE
011000     END-IF.
011100*
011200     COMPUTE WS-CALC-CATEGORY-TERM ROUNDED =
011300             WS-W-CATEGORY * WS-CALC-INV-DISTANCE.
011400*
011500*        *---- PREFERRED-BRAND MATCH TERM ----*
011600     IF LKS-88-BRAND-MATCH
011700         MOVE 1                  TO WS-CALC-BRAND-FLAG
011800     ELSE
011900         MOVE 0                  TO WS-CALC-BRAND-FLAG
012000     END-IF.
012100*
012200     COMPUTE WS-CALC-BRAND-TERM ROUNDED =
012300             WS-W-BRAND * WS-CALC-BRAND-FLAG.
012400*
012500*        *---- PRICE RATIO TERM ----*
012600     IF LKS-MAX-PRICE GREATER THAN ZERO
012700         COMPUTE WS-CALC-PRICE-RATIO ROUNDED =
012800                 LKS-CANDIDATE-PRICE / LKS-MAX-PRICE
012900     ELSE
013000         MOVE ZERO                TO WS-CALC-PRICE-RATIO
013100     END-IF.
013200*
013300     COMPUTE WS-CALC-PRICE-TERM ROUNDED =
013400             WS-W-PRICE * (1 - WS-CALC-PRICE-RATIO).
013500*
013600*        *---- FINAL WEIGHTED SCORE, ROUNDED TO 2 DECIMALS ----*
013700     COMPUTE LKS-SCORE-RESULT ROUNDED =
013800             WS-CALC-CATEGORY-TERM + WS-CALC-BRAND-TERM
013900                                    + WS-CALC-PRICE-TERM.
014000*
014100 P100-FIM.
014200*
014300 END PROGRAM PSUB0810.
